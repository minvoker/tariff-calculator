000100*******************************************
000110*                                          *
000120*  Record Definition For Bill Parameter   *
000130*           File (BILLPARM)               *
000140*     Uses RRN = 1 - single control       *
000150*     record per run                      *
000160*******************************************
000170*  File size 32 bytes padded to 36 by filler.
000180*
000190* 04/02/26 vbc - Created - single control record shape
000200*                lifted from the Py-Param1 header block.
000210* 18/02/26 vbc - Added Bp-Tariff-Version-Id, was being
000220*                picked up off the component file by
000230*                mistake before this ticket, BL-0124.
000240*
000250 01  BL-Bill-Parameter-Record.
000260     03  Bp-Customer-Id          pic 9(6).
000270     03  Bp-Period-Start         pic x(10).
000280*                                       yyyy-mm-dd, inclusive
000290     03  Bp-Period-End           pic x(10).
000300*                                       yyyy-mm-dd, exclusive
000310     03  Bp-Tariff-Version-Id    pic 9(6).
000320     03  filler                  pic x(4).
000330*
