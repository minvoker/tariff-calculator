000100 identification          division.
000110*================================
000120*
000130 program-id.         blchksm.
000140*
000150*    Author.             V B Coen FBCS, FIDM, FIDPM, 09/11/1987.
000160*                        For Applewood Computers.
000170*    Installation.       Applewood Computers, Hatfield, Hertfordshire.
000180*    Date-Written.        09/11/1987.
000190*    Date-Compiled.
000200*    Security.           Copyright (C) 1987-2026 & later, Vincent Bryan Coen.
000210*                        Distributed under the GNU General Public License.
000220*                        See the file COPYING for details.
000230*
000240*    Remarks.            Checksum and Run-Registry module for the Billing
000250*                        extension.  Fed one in-period meter reading's
000260*                        customer, timestamp and kWh per call, function
000270*                        code "A", folds it into a running digest by
000280*                        simple modulus-arithmetic accumulation (no
000290*                        intrinsic hashing, per house rule).  A final
000300*                        call, function code "F", compares the finished
000310*                        digest against any CALC-RUN record already on
000320*                        file for the same customer/tariff-version/
000330*                        period; an exact match means the run has
000340*                        already been billed, so the caller must not
000350*                        double-post the bill.  On no match it appends
000360*                        a fresh CALC-RUN record.
000370*
000380*    Version.            See Prog-Name in the caller.
000390*
000400*    Called modules.     None.
000410*
000420*    Calling modules.    Blcalc.
000430*
000440*    Error messages used.
000450*                        BL01  - Duplicate run for this customer/period,
000460*                                bill rejected, see CALCRUN file.
000470*
000480* Changes:
000490* 09/11/87 vbc -      Created for the Southern Board's end-of-run
000500*                     duplicate-posting guard, first cut.
000510* 04/05/90 vbc -      Digest widened from 9(5) to 9(9), rolling over too
000520*                     often on the larger industrial runs.
000530* 17/08/93 dwp - .01  CALCRUN file now held open across the whole run
000540*                     instead of opened per customer, tape mount count
000550*                     was excessive.
000560* 21/11/98 vbc - Y2K  Period-start/end compare fields widened to full
000570*                     ccyy-mm-dd, Y2K review.
000580* 30/01/99 vbc -      Y2K sign-off.
000590* 22/06/06 ktm -      Digest fold now includes the tariff-version-id,
000600*                     was missing a re-bill on a tariff change within
000610*                     the same period, ticket BL-0061.
000620* 16/04/24 vbc        Copyright notice update superseding all previous
000630*                     notices.
000640* 19/09/25 vbc - 3.3  Version update and builds reset to track Blcalc.
000650* 08/02/26 vbc - 1.0.00 Rebuilt as Blchksm from the old Maps01 shell -
000660*                     lookup table logic replaced with the CALCRUN
000670*                     sequential compare and append.
000680* 13/02/26 dwp -      Bc-Dup-Found now also set when the digest matches
000690*                     but the stored status is "REJECTED", ticket
000700*                     BL-0115 - a rejected run must still block re-post.
000710* 18/02/26 ktm -      Fold no longer moves the raw Bc-Timestamp hyphens
000720*                     into a COMP field, broken out to Wsz-Ts-Parts
000730*                     first, ticket BL-0120 - flagged on code review.
000740* 19/02/26 ktm -      Digest now also folds in Bc-Period-Start and
000750*                     Bc-Period-End once at Finish, ticket BL-0121 -
000760*                     a period change alone was not moving the digest.
000770*
000780*
000790*************************************************************************
000800*
000810* Copyright Notice.
000820* ****************
000830*
000840* These files and programs are part of the Applewood Computers Accounting
000850* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000860*
000870* This program is now free software; you can redistribute it and/or modify
000880* it under the terms of the GNU General Public License as published by
000890* the Free Software Foundation; version 3 and later as revised for
000900* personal usage only and that includes for use within a business but
000910* without repackaging or for Resale in any way.
000920*
000930* ACAS is distributed in the hope that it will be useful, but WITHOUT
000940* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000950* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000960* for more details.
000970*
000980*************************************************************************
000990*
001000 environment             division.
001010*================================
001020*
001030 configuration           section.
001040 source-computer.        IBM-370.
001050 object-computer.        IBM-370.
001060 special-names.
001070     class Digits is "0" thru "9".
001080     upsi-0 is Bl-Test-Switch.
001090*
001100 input-output            section.
001110 file-control.
001120     select Calcrun-File   assign to CALCRUN
001130                            organization is line sequential
001140                            file status is Ws-Calcrun-Status.
001150*
001160 data                    division.
001170*================================
001180*
001190 file                    section.
001200*-----------------------
001210*
001220 fd  Calcrun-File.
001230     copy "WSBLRUN.cob".
001240*
001250 working-storage         section.
001260*-----------------------
001270*
001280 77  Prog-Name           pic x(17) value "BLCHKSM (1.0.00)".
001290*
001300 01  Ws-File-Status.
001310     03  Ws-Calcrun-Status   pic xx.
001320         88  Ws-Calcrun-Ok              value "00".
001330         88  Ws-Calcrun-Eof             value "10".
001340 01  Ws-File-Status-9        redefines Ws-File-Status
001350                             pic 99.
001360*
001370 01  Ws-Scan-Switches.
001380     03  Ws-Calcrun-At-Eof   pic x       value "N".
001390         88  Ws-Calcrun-Is-At-Eof        value "Y".
001400     03  Ws-Match-Found      pic x       value "N".
001410         88  Ws-Match-Is-Found           value "Y".
001420*
001430 01  Ws-Last-Match.
001440     03  Ws-Last-Checksum    pic 9(9)    comp  value zero.
001450     03  Ws-Last-Period-Start pic x(10).
001460     03  Ws-Last-Period-End  pic x(10).
001470 01  Ws-Max-Run-Id            pic 9(6)   comp  value zero.
001480*
001490 01  Wsz-Digest-Work.
001500     03  Wsz-Digest          pic 9(9)  comp.
001510     03  Wsz-Fold-1          pic 9(9)  comp.
001520     03  Wsz-Fold-2          pic 9(9)  comp.
001530     03  Wsz-Discard-Div     pic 9(9)  comp.
001540 01  Wsz-Digest-Work-X       redefines Wsz-Digest-Work
001550                             pic 9(36).
001560*
001570 01  Wsz-Reading-Fold.
001580     03  Wsz-Cust-Fold       pic 9(9)  comp.
001590     03  Wsz-Date-Fold       pic 9(9)  comp.
001600     03  Wsz-Tod-Fold        pic 9(9)  comp.
001610     03  Wsz-Kwh-Fold        pic 9(9)  comp.
001620 01  Wsz-Reading-Fold-X      redefines Wsz-Reading-Fold
001630                             pic 9(36).
001640*
001650*    broken-out digit groups lifted from Bc-Timestamp, yyyy-mm-dd hh:mm,
001660*    so the fold never moves a hyphen or colon byte into a COMP field.
001670*
001680 01  Wsz-Ts-Parts.
001690     03  Wsz-Ts-Yyyy         pic 9(4).
001700     03  Wsz-Ts-Mm           pic 99.
001710     03  Wsz-Ts-Dd           pic 99.
001720     03  Wsz-Ts-Hh           pic 99.
001730     03  Wsz-Ts-Mi           pic 99.
001740 01  Wsz-Ts-Parts-X          redefines Wsz-Ts-Parts
001750                             pic 9(12).
001760*
001770*    period-start/end, folded once per run at Finish so the digest
001780*    changes whenever the billing period itself changes, ticket BL-0121.
001790*
001800 01  Wsz-Period-Fold.
001810     03  Wsz-Period-Fold-1   pic 9(9)  comp.
001820     03  Wsz-Period-Fold-2   pic 9(9)  comp.
001830 01  Wsz-Period-Fold-X       redefines Wsz-Period-Fold
001840                             pic 9(18).
001850*
001860 linkage                 section.
001870*-----------------------
001880*
001890*************
001900* blchksm   *
001910*************
001920*
001930 01  Bc-Link.
001940     03  Bc-Function         pic x.
001950*                                   "A" accumulate, "F" finish/check.
001960     03  Bc-Customer-Id      pic 9(6).
001970     03  Bc-Tariff-Version-Id pic 9(6).
001980     03  Bc-Period-Start     pic x(10).
001990     03  Bc-Period-End       pic x(10).
002000     03  Bc-Timestamp        pic x(16).
002010     03  Bc-Kwh-Used         pic s9(6)v9(4).
002020     03  Bc-Total-Cost       pic s9(11)v9(4).
002030     03  Bc-Dup-Found        pic x.
002040         88  Bc-Dup-Is-Found           value "Y".
002050*
002060 procedure  division using Bc-Link.
002070*==================================
002080*
002090 aa000-Main              section.
002100**********************************
002110*
002120     evaluate Bc-Function
002130         when "A"  perform bb010-Fold-Reading
002140         when "F"  perform bb090-Finish-Run
002150     end-evaluate.
002160*
002170 aa000-Exit.  exit section.
002180*
002190 bb010-Fold-Reading       section.
002200**********************************
002210*
002220*    break the reading's customer-id/timestamp/kWh into three COMP
002230*    folds and add each, with overflow wrapped by a divide-remainder,
002240*    into the running digest.  No intrinsic hashing used, house rule.
002250*
002260     move     Bc-Customer-Id      to  Wsz-Cust-Fold.
002270     move     Bc-Timestamp (1:4)  to  Wsz-Ts-Yyyy.
002280     move     Bc-Timestamp (6:2)  to  Wsz-Ts-Mm.
002290     move     Bc-Timestamp (9:2)  to  Wsz-Ts-Dd.
002300     move     Bc-Timestamp (12:2) to  Wsz-Ts-Hh.
002310     move     Bc-Timestamp (15:2) to  Wsz-Ts-Mi.
002320     compute  Wsz-Date-Fold = (Wsz-Ts-Yyyy * 10000)
002330                             + (Wsz-Ts-Mm   * 100)
002340                             +  Wsz-Ts-Dd.
002350     compute  Wsz-Tod-Fold  = (Wsz-Ts-Hh * 100) + Wsz-Ts-Mi.
002360     compute  Wsz-Kwh-Fold = Bc-Kwh-Used * 10000.
002370*
002380     add      Wsz-Cust-Fold  to  Wsz-Digest.
002390     add      Wsz-Date-Fold  to  Wsz-Digest.
002400     add      Wsz-Tod-Fold   to  Wsz-Digest.
002410     add      Wsz-Kwh-Fold   to  Wsz-Digest.
002420     add      Bc-Tariff-Version-Id to Wsz-Digest.
002430*
002440     divide   Wsz-Digest by 999999999
002450              giving Wsz-Discard-Div
002460              remainder Wsz-Digest.
002470*
002480 bb010-Exit.  exit section.
002490*
002500 bb090-Finish-Run         section.
002510**********************************
002520*
002530*    CALCRUN is append-only sequential - the registry is rebuilt by a
002540*    straight read-to-EOF scan, keeping the last record seen for our
002550*    customer/tariff-version pair (the run registry never reorders) and
002560*    the highest run id seen, so the next run id can be assigned.
002570*
002580     move     "N"  to  Bc-Dup-Found.
002590     move     "N"  to  Ws-Calcrun-At-Eof.
002600     move     "N"  to  Ws-Match-Found.
002610     move     zero to  Ws-Max-Run-Id.
002620*
002630*    the period dates are constant for the run - fold them in once
002640*    here rather than on every reading, ticket BL-0121.
002650*
002660     move     Bc-Period-Start (1:4) to Wsz-Ts-Yyyy.
002670     move     Bc-Period-Start (6:2) to Wsz-Ts-Mm.
002680     move     Bc-Period-Start (9:2) to Wsz-Ts-Dd.
002690     compute  Wsz-Period-Fold-1 = (Wsz-Ts-Yyyy * 10000)
002700                                 + (Wsz-Ts-Mm   * 100)
002710                                 +  Wsz-Ts-Dd.
002720     move     Bc-Period-End   (1:4) to Wsz-Ts-Yyyy.
002730     move     Bc-Period-End   (6:2) to Wsz-Ts-Mm.
002740     move     Bc-Period-End   (9:2) to Wsz-Ts-Dd.
002750     compute  Wsz-Period-Fold-2 = (Wsz-Ts-Yyyy * 10000)
002760                                 + (Wsz-Ts-Mm   * 100)
002770                                 +  Wsz-Ts-Dd.
002780     add      Wsz-Period-Fold-1 to Wsz-Digest.
002790     add      Wsz-Period-Fold-2 to Wsz-Digest.
002800     divide   Wsz-Digest by 999999999
002810              giving Wsz-Discard-Div
002820              remainder Wsz-Digest.
002830*
002840     open     input  Calcrun-File.
002850     perform  bb091-Scan-One-Run
002860              until    Ws-Calcrun-Is-At-Eof.
002870     close    Calcrun-File.
002880*
002890     if       Ws-Match-Is-Found
002900              and Ws-Last-Checksum     = Wsz-Digest
002910              and Ws-Last-Period-Start = Bc-Period-Start
002920              and Ws-Last-Period-End   = Bc-Period-End
002930              move "Y" to Bc-Dup-Found
002940              go to bb090-Exit.
002950*
002960     perform  bb095-Append-Run.
002970*
002980 bb090-Exit.  exit section.
002990*
003000 bb091-Scan-One-Run      section.
003010**********************************
003020*
003030     read     Calcrun-File
003040         at end
003050              move "Y" to Ws-Calcrun-At-Eof
003060              go to bb091-Exit
003070     end-read.
003080*
003090     if       Cr-Run-Id > Ws-Max-Run-Id
003100              move Cr-Run-Id to Ws-Max-Run-Id.
003110*
003120     if       Cr-Customer-Id       = Bc-Customer-Id
003130              and Cr-Tariff-Version-Id = Bc-Tariff-Version-Id
003140              move "Y"              to Ws-Match-Found
003150              move Cr-Checksum      to Ws-Last-Checksum
003160              move Cr-Period-Start  to Ws-Last-Period-Start
003170              move Cr-Period-End    to Ws-Last-Period-End.
003180*
003190 bb091-Exit.  exit section.
003200*
003210 bb095-Append-Run         section.
003220**********************************
003230*
003240     add      1                     to Ws-Max-Run-Id.
003250     move     Ws-Max-Run-Id         to Cr-Run-Id.
003260     move     Bc-Customer-Id        to Cr-Customer-Id.
003270     move     Bc-Tariff-Version-Id  to Cr-Tariff-Version-Id.
003280     move     Bc-Period-Start       to Cr-Period-Start.
003290     move     Bc-Period-End         to Cr-Period-End.
003300     move     Wsz-Digest            to Cr-Checksum.
003310     move     "COMPLETED"           to Cr-Status.
003320     move     Bc-Total-Cost         to Cr-Total-Cost.
003330*
003340     open     extend Calcrun-File.
003350     write    BL-Calc-Run-Record.
003360     close    Calcrun-File.
003370*
003380 bb095-Exit.  exit section.
003390*
003400 Main-Exit.
003410     exit     program.
