000100*******************************************
000110*                                          *
000120*  Record Definition For Meter Reading    *
000130*           File (METERRDG)               *
000140*     One entry per interval reading,     *
000150*     presented in ascending Mr-Timestamp *
000160*     order per customer                  *
000170*******************************************
000180*  File size 42 bytes padded to 52 by filler.
000190*
000200* 04/02/26 vbc - Created - billing extension lifted from the payroll
000210*                transaction copybook shape (Hrs- record).
000220* 09/02/26 dwp - Widened filler by 2 for the Mth-end tape conversion
000230*                job, ticket BL-0118, in case a flag byte is needed.
000240*
000250 01  BL-Meter-Reading-Record.
000260     03  Mr-Customer-Id      pic 9(6).
000270     03  Mr-Timestamp        pic x(16).
000280*                                   yyyy-mm-dd hh:mm, local time
000290     03  Mr-Kwh-Used         pic s9(6)v9(4).
000300*                                   interval kWh, not cumulative
000310     03  Mr-Kva              pic s9(6)v9(4).
000320*                                   interval kVA, 0 = not metered
000330     03  filler              pic x(10).
000340*
