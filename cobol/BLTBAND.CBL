000100 identification          division.
000110*================================
000120*
000130 program-id.         bltband.
000140*
000150*    Author.             V B Coen FBCS, FIDM, FIDPM, 14/03/1984.
000160*                        For Applewood Computers.
000170*    Installation.       Applewood Computers, Hatfield, Hertfordshire.
000180*    Date-Written.        14/03/1984.
000190*    Date-Compiled.
000200*    Security.           Copyright (C) 1984-2026 & later, Vincent Bryan Coen.
000210*                        Distributed under the GNU General Public License.
000220*                        See the file COPYING for details.
000230*
000240*    Remarks.            Time-Of-Use Band Assigner for the Billing
000250*                        extension.  Given a reading date and a clock
000260*                        time, scans the Time-Band table (loaded by the
000270*                        caller, Blcalc) in table order and hands back
000280*                        the first band whose day-list, clock-span and
000290*                        optional date-range all match.  Unmatched
000300*                        readings default to off_peak.
000310*
000320*    Version.            See Prog-Name in the caller.
000330*
000340*    Called modules.     None.
000350*
000360*    Calling modules.    Blcalc.
000370*
000380*    Error messages used.
000390*                        None - always returns a band, "off_peak" at worst.
000400*
000410* Changes:
000420* 14/03/84 vbc -      Created for the Eastern Board time-of-day tariff
000430*                     extension, first cut, UK day-list only.
000440* 02/09/85 vbc -      Added optional date-range skip for summer/winter
000450*                     boards that run two band tables a year.
000460* 11/06/88 vbc -      Day match widened to accept "ALL" in slot 1.
000470* 19/02/91 dwp - .01  Zeller day-of-week routine tightened up after a
000480*                     rounding fault found on Board of Trade tape run.
000490* 07/07/94 vbc -      Tidied remarks, no logic change.
000500* 21/11/98 vbc - Y2K  Year 2000 readiness pass - Ccyy now carried as
000510*                     9(4) throughout, no more 2-digit year truncation.
000520* 30/01/99 vbc -      Y2K sign-off, added test cases for 29/02/2000.
000530* 14/10/03 ktm -      Time span comparison confirmed safe for the new
000540*                     half-hourly meters (character compare on HH:MM).
000550* 16/04/24 vbc        Copyright notice update superseding all previous
000560*                     notices.
000570* 19/09/25 vbc - 3.3  Version update and builds reset to track Blcalc.
000580* 05/02/26 vbc - 1.0.00 Rebuilt as Bltband from the old Maps04 shell -
000590*                     date routines kept, body replaced for band lookup.
000600* 12/02/26 dwp -      Added Wsz-Iso-Date-X redefine so date-range tests
000610*                     use the same picture as Tb-Date-From/To, ticket
000620*                     BL-0108.
000630*
000640*
000650*************************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* These files and programs are part of the Applewood Computers Accounting
000710* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000720*
000730* This program is now free software; you can redistribute it and/or modify
000740* it under the terms of the GNU General Public License as published by
000750* the Free Software Foundation; version 3 and later as revised for
000760* personal usage only and that includes for use within a business but
000770* without repackaging or for Resale in any way.
000780*
000790* ACAS is distributed in the hope that it will be useful, but WITHOUT
000800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000810* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000820* for more details.
000830*
000840*************************************************************************
000850*
000860 environment             division.
000870*================================
000880*
000890 configuration           section.
000900 source-computer.        IBM-370.
000910 object-computer.        IBM-370.
000920 special-names.
000930     class Digits is "0" thru "9".
000940     upsi-0 is Bl-Test-Switch.
000950*
000960 input-output            section.
000970*
000980 data                    division.
000990*================================
001000*
001010 working-storage         section.
001020*-----------------------
001030*
001040 77  Prog-Name           pic x(17) value "BLTBAND (1.0.00)".
001050*
001060 01  Wsz-Day-Names.
001070     03  filler          pic x(3)  value "MON".
001080     03  filler          pic x(3)  value "TUE".
001090     03  filler          pic x(3)  value "WED".
001100     03  filler          pic x(3)  value "THU".
001110     03  filler          pic x(3)  value "FRI".
001120     03  filler          pic x(3)  value "SAT".
001130     03  filler          pic x(3)  value "SUN".
001140 01  Wsz-Day-Names-Tbl   redefines Wsz-Day-Names.
001150     03  Wsz-Day-Name    pic x(3)  occurs 7 times.
001160*
001170 01  Wsz-Iso-Date.
001180     03  Wsz-Iso-Ccyy    pic 9(4).
001190     03  filler          pic x     value "-".
001200     03  Wsz-Iso-Mm      pic 99.
001210     03  filler          pic x     value "-".
001220     03  Wsz-Iso-Dd      pic 99.
001230 01  Wsz-Iso-Date-X      redefines Wsz-Iso-Date
001240                         pic x(10).
001250*
001260 01  Wsz-Date-Ccyymmdd.
001270     03  Wsz-Ccyy        pic 9(4).
001280     03  Wsz-Mm2         pic 99.
001290     03  Wsz-Dd2         pic 99.
001300 01  Wsz-Date-Ccyymmdd9  redefines Wsz-Date-Ccyymmdd
001310                         pic 9(8).
001320*
001330 01  Wsz-Zeller-Work.
001340     03  Wsz-M           pic 99.
001350     03  Wsz-Y           pic 9(4).
001360     03  Wsz-K           pic 99.
001370     03  Wsz-J           pic 99.
001380     03  Wsz-T1          pic 9(4)  comp.
001390     03  Wsz-T1-Div      pic 9(4)  comp.
001400     03  Wsz-T1-Rem      pic 9(4)  comp.
001410     03  Wsz-K-Div4      pic 99    comp.
001420     03  Wsz-J-Div4      pic 99    comp.
001430     03  Wsz-H-Raw       pic 9(5)  comp.
001440     03  Wsz-H-Div7      pic 9(5)  comp.
001450     03  Wsz-H-Rem       pic 9     comp.
001460     03  Wsz-Day-No      pic 9     comp.
001470*
001480 01  Wsz-Tb-Day-Slot     pic 99    comp.
001490 01  Wsz-Matched         pic x     value "N".
001500     88  Wsz-Match-Found           value "Y".
001510*
001520 linkage                 section.
001530*-----------------------
001540*
001550*************
001560* bltband   *
001570*************
001580*
001590 01  Tba-Link.
001600     03  Tba-Date-Ccyy   pic 9(4).
001610     03  Tba-Date-Mm     pic 99.
001620     03  Tba-Date-Dd     pic 99.
001630     03  Tba-Time-Hhmm   pic x(5).
001640     03  Tba-Band-Count  pic 9(3)  comp.
001650     03  Tba-Band-Id     pic x(12).
001660*
001670 01  Tba-Band-Table.
001680     03  Tba-Entry       occurs 1 to 200 times
001690                         depending on Tba-Band-Count
001700                         indexed by Tba-Idx.
001710         05  Tba-Tb-Band-Id     pic x(12).
001720         05  Tba-Tb-Days        pic x(21).
001730         05  Tba-Tb-Time-From   pic x(5).
001740         05  Tba-Tb-Time-To     pic x(5).
001750         05  Tba-Tb-Date-From   pic x(10).
001760         05  Tba-Tb-Date-To     pic x(10).
001770*
001780 procedure  division using Tba-Link
001790                           Tba-Band-Table.
001800*========================================
001810*
001820 aa000-Main              section.
001830**********************************
001840*
001850     move     "N"  to  Wsz-Matched.
001860     move     Tba-Date-Ccyy to Wsz-Iso-Ccyy  Wsz-Ccyy.
001870     move     Tba-Date-Mm   to Wsz-Iso-Mm    Wsz-Mm2.
001880     move     Tba-Date-Dd   to Wsz-Iso-Dd    Wsz-Dd2.
001890*
001900     perform  bb010-Find-Day-Of-Week.
001910*
001920     if       Tba-Band-Count > zero
001930              perform  bb020-Scan-Bands
001940                       varying Tba-Idx from 1 by 1
001950                       until    Tba-Idx > Tba-Band-Count
001960                       or       Wsz-Match-Found
001970     end-if.
001980*
001990     if       not Wsz-Match-Found
002000              move "off_peak" to Tba-Band-Id.
002010*
002020 aa000-Exit.  exit section.
002030*
002040 bb010-Find-Day-Of-Week  section.
002050**********************************
002060*
002070*  Zeller's congruence - no intrinsic FUNCTIONs used, per house rule
002080*  for date work predating the GNU Cobol migration.
002090*
002100     if       Tba-Date-Mm < 3
002110              compute Wsz-M = Tba-Date-Mm + 12
002120              compute Wsz-Y = Tba-Date-Ccyy - 1
002130     else
002140              move     Tba-Date-Mm   to Wsz-M
002150              move     Tba-Date-Ccyy to Wsz-Y
002160     end-if.
002170*
002180     divide   Wsz-Y by 100 giving Wsz-J remainder Wsz-K.
002190     compute  Wsz-T1 = 13 * (Wsz-M + 1).
002200     divide   Wsz-T1 by 5 giving Wsz-T1-Div remainder Wsz-T1-Rem.
002210     divide   Wsz-K by 4 giving Wsz-K-Div4.
002220     divide   Wsz-J by 4 giving Wsz-J-Div4.
002230     compute  Wsz-H-Raw = Tba-Date-Dd + Wsz-T1-Div + Wsz-K
002240                         + Wsz-K-Div4 + Wsz-J-Div4 + (5 * Wsz-J).
002250     divide   Wsz-H-Raw by 7 giving Wsz-H-Div7 remainder Wsz-H-Rem.
002260*
002270     evaluate Wsz-H-Rem
002280         when 2  move 1 to Wsz-Day-No
002290*                                       Monday
002300         when 3  move 2 to Wsz-Day-No
002310*                                       Tuesday
002320         when 4  move 3 to Wsz-Day-No
002330*                                       Wednesday
002340         when 5  move 4 to Wsz-Day-No
002350*                                       Thursday
002360         when 6  move 5 to Wsz-Day-No
002370*                                       Friday
002380         when 0  move 6 to Wsz-Day-No
002390*                                       Saturday
002400         when 1  move 7 to Wsz-Day-No
002410*                                       Sunday
002420     end-evaluate.
002430*
002440 bb010-Exit.  exit section.
002450*
002460 bb020-Scan-Bands        section.
002470**********************************
002480*
002490*  Skip a band whose date range (if present) excludes the reading
002500*  date, skip if the day-list neither holds ALL nor our day slot,
002510*  else match if the clock span contains our time.  First hit wins.
002520*
002530     if       Tba-Tb-Date-From (Tba-Idx) not = spaces
002540              and Wsz-Iso-Date-X < Tba-Tb-Date-From (Tba-Idx)
002550              go to bb020-Exit.
002560     if       Tba-Tb-Date-To (Tba-Idx) not = spaces
002570              and Wsz-Iso-Date-X > Tba-Tb-Date-To (Tba-Idx)
002580              go to bb020-Exit.
002590*
002600     compute  Wsz-Tb-Day-Slot = ((Wsz-Day-No - 1) * 3) + 1.
002610*
002620     if       Tba-Tb-Days (Tba-Idx) (1:3) not = "ALL"
002630              and Tba-Tb-Days (Tba-Idx) (Wsz-Tb-Day-Slot:3)
002640                     not = Wsz-Day-Name (Wsz-Day-No)
002650              go to bb020-Exit.
002660*
002670     if       Tba-Time-Hhmm >= Tba-Tb-Time-From (Tba-Idx)
002680              and Tba-Time-Hhmm < Tba-Tb-Time-To (Tba-Idx)
002690              move Tba-Tb-Band-Id (Tba-Idx) to Tba-Band-Id
002700              move "Y" to Wsz-Matched.
002710*
002720 bb020-Exit.  exit section.
002730*
002740 Main-Exit.
002750     exit     program.
