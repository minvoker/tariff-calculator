000100*******************************************
000110*                                          *
000120*  Record Definition For Tariff Component *
000130*           File (TARIFCMP)               *
000140*     Order of records on file is         *
000150*     significant - priced in that order  *
000160*******************************************
000170*  Tier schedule is a fixed OCCURS 5, not variable
000180*  occurring - Tc-Tier-Count just says how many of
000190*  the five are actually in use.
000200*
000210* 04/02/26 vbc - Created - shape lifted from the deduction
000220*                schedule copybook (Ded- occurs table).
000230* 11/02/26 vbc - Added Tc-Tier-Count ahead of the table per
000240*                review comment, was going to default it.
000250* 20/02/26 dwp - Reserved 4 bytes after the tier count, ticket
000260*                BL-0131 - may need a currency flag one day.
000270*
000280 01  BL-Tariff-Component-Record.
000290     03  Tc-Component-Id     pic x(30).
000300     03  Tc-Applies-To        pic x(20).
000310*                                   Usage-Peak, Usage-Offpeak,
000320*                                   Usage-Shoulder, Usage-Total,
000330*                                   Demand, Incentive-Demand,
000340*                                   Fixed, Meter, Ancillary
000350     03  Tc-Unit              pic x(15).
000360*                                   c/kWh, $/kWh, c/day, $/day,
000370*                                   $/kVA/Mth, $/month,
000380*                                   $/meter/year, $/year, $
000390     03  Tc-Formula-Type      pic x.
000400*                                   U usage, D per-day, M demand,
000410*                                   F flat
000420     03  Tc-Loss-Factor       pic s9v9(4).
000430*                                   0 = absent, default is 1.0000
000440     03  Tc-Season-From       pic x(10).
000450     03  Tc-Season-To         pic x(10).
000460     03  Tc-Tier-Count        pic 9.
000470     03  filler               pic x(4).
000480     03  Tc-Tier occurs 5 times.
000490         05  Tc-Tier-From     pic s9(7)v99.
000500*                                   -1 = absent
000510         05  Tc-Tier-To       pic s9(7)v99.
000520*                                   -1 = absent / open ended
000530         05  Tc-Tier-Value    pic s9(5)v9(6).
000540*
