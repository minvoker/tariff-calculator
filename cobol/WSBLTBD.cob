000100*******************************************
000110*                                          *
000120*  Record Definition For Time Band        *
000130*           File (TIMEBAND)                *
000140*     Order of records on file is         *
000150*     significant - first match wins      *
000160*******************************************
000170*  File size 63 bytes padded to 65 by filler.
000180*  A source band with several spans or date ranges
000190*  is flattened by the loader into one record per
000200*  span times range, before this file is ever built.
000210*
000220* 04/02/26 vbc - Created - shape lifted from the company
000230*                history flat reference copybook.
000240*
000250 01  BL-Time-Band-Record.
000260     03  Tb-Band-Id          pic x(12).
000270*                                   peak, shoulder, off_peak, ...
000280     03  Tb-Days             pic x(21).
000290*                                   MONTUEWEDTHUFRISATSUN, each
000300*                                   3-char slot either the day or
000310*                                   spaces, or ALL in slot 1
000320     03  Tb-Time-From        pic x(5).
000330*                                   hh:mm, span start, inclusive
000340     03  Tb-Time-To          pic x(5).
000350*                                   hh:mm, span end, exclusive
000360     03  Tb-Date-From        pic x(10).
000370     03  Tb-Date-To          pic x(10).
000380     03  filler              pic x(2).
000390*
