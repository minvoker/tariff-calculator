000100 identification          division.
000110*================================
000120*
000130 program-id.         bldemnd.
000140*
000150*    Author.             V B Coen FBCS, FIDM, FIDPM, 22/05/1986.
000160*                        For Applewood Computers.
000170*    Installation.       Applewood Computers, Hatfield, Hertfordshire.
000180*    Date-Written.        22/05/1986.
000190*    Date-Compiled.
000200*    Security.           Copyright (C) 1986-2026 & later, Vincent Bryan Coen.
000210*                        Distributed under the GNU General Public License.
000220*                        See the file COPYING for details.
000230*
000240*    Remarks.            Demand Metrics for the Billing extension.
000250*                        Fed one in-period meter reading's kVA and its
000260*                        elapsed minute number (minutes since the start
000270*                        of the billing period) per call, function code
000280*                        "A".  Keeps the all-time maximum kVA and a
000290*                        trailing 30-minute window of 1-minute-gridded
000300*                        kVA, each raw reading held forward up to 5
000310*                        minutes.  A final call, function code "F",
000320*                        hands back Bd-Max-Kva and Bd-Incentive-Kva.
000330*
000340*    Version.            See Prog-Name in the caller.
000350*
000360*    Called modules.     None.
000370*
000380*    Calling modules.    Blcalc.
000390*
000400*    Error messages used.
000410*                        None.
000420*
000430* Changes:
000440* 22/05/86 vbc -      Created for the Midlands Board kVA demand
000450*                     tariff pilot, first cut - straight max kVA only.
000460* 14/01/89 vbc -      Added the trailing half-hour mean (incentive
000470*                     kVA) the Board asked for on the winter tariff.
000480* 03/10/92 dwp - .01  1-minute grid fill now holds a reading forward
000490*                     5 minutes instead of to the next reading, per
000500*                     revised Board spec - long gaps excluded.
000510* 21/11/98 vbc - Y2K  Elapsed-minute field widened, was rolling over
000520*                     on long quarterly billing periods, Y2K review.
000530* 30/01/99 vbc -      Y2K sign-off.
000540* 11/03/05 ktm -      Window sum kept running rather than re-totalled
000550*                     each minute, tape run was too slow on year-end.
000560* 16/04/24 vbc        Copyright notice update superseding all previous
000570*                     notices.
000580* 19/09/25 vbc - 3.3  Version update and builds reset to track Blcalc.
000590* 06/02/26 vbc - 1.0.00 Rebuilt as Bldemnd from the old Maps09 shell -
000600*                     demand logic replacing the summary print loop.
000610* 13/02/26 dwp -      Bd-Window-Count now excludes grid gaps bigger
000620*                     than 5 minutes from the mean, ticket BL-0112 -
000630*                     was biasing the mean low on sparse data.
000640*
000650*
000660*************************************************************************
000670*
000680* Copyright Notice.
000690* ****************
000700*
000710* These files and programs are part of the Applewood Computers Accounting
000720* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000730*
000740* This program is now free software; you can redistribute it and/or modify
000750* it under the terms of the GNU General Public License as published by
000760* the Free Software Foundation; version 3 and later as revised for
000770* personal usage only and that includes for use within a business but
000780* without repackaging or for Resale in any way.
000790*
000800* ACAS is distributed in the hope that it will be useful, but WITHOUT
000810* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000820* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000830* for more details.
000840*
000850*************************************************************************
000860*
000870 environment             division.
000880*================================
000890*
000900 configuration           section.
000910 source-computer.        IBM-370.
000920 object-computer.        IBM-370.
000930 special-names.
000940     class Digits is "0" thru "9".
000950     upsi-0 is Bl-Test-Switch.
000960*
000970 input-output            section.
000980*
000990 data                    division.
001000*================================
001010*
001020 working-storage         section.
001030*-----------------------
001040*
001050 77  Prog-Name           pic x(17) value "BLDEMND (1.0.00)".
001060*
001070*  Circular 30-slot window of 1-minute-gridded kVA, filled as each
001080*  raw reading's minute number arrives and the clock is stepped on.
001090*
001100 01  Wsz-Window-Table.
001110     03  Wsz-Window-Entry   occurs 30 times
001120                            indexed by Wsz-Win-Idx.
001130         05  Wsz-Win-Kva     pic s9(6)v9(4) comp-3.
001140         05  Wsz-Win-Valid   pic x.
001150             88  Wsz-Win-Is-Valid         value "Y".
001160*
001170 01  Wsz-Window-Table-Flat   redefines Wsz-Window-Table.
001180     03  filler              pic x(330).
001190*
001200 01  Wsz-Window-Control.
001210     03  Wsz-Win-Ptr         pic 9(2)  comp      value 1.
001220     03  Wsz-Win-Count       pic 9(2)  comp      value zero.
001230     03  Wsz-Win-Sum         pic s9(8)v9(4) comp-3 value zero.
001240     03  Wsz-Win-Valid-Cnt   pic 9(2)  comp      value zero.
001250*
001260 01  Wsz-Minute-Break.
001270     03  Wsz-Last-Minute     pic s9(7) comp      value -1.
001280     03  Wsz-This-Minute     pic 9(7)  comp.
001290     03  Wsz-Fill-Minute     pic 9(7)  comp.
001300     03  Wsz-Gap-Minutes     pic 9(7)  comp.
001310     03  Wsz-Held-Minutes    pic 9(2)  comp.
001320 01  Wsz-Minute-Break-9      redefines Wsz-Minute-Break
001330                             pic 9(23).
001340*
001350 01  Wsz-Mean-Work.
001360     03  Wsz-Mean-Now        pic s9(6)v9(4) comp-3.
001370     03  Wsz-Held-Kva        pic s9(6)v9(4) comp-3  value zero.
001380 01  Wsz-Mean-Work-X         redefines Wsz-Mean-Work
001390                             pic x(12).
001400*
001410 linkage                 section.
001420*-----------------------
001430*
001440*************
001450* bldemnd   *
001460*************
001470*
001480 01  Bd-Link.
001490     03  Bd-Function         pic x.
001500*                                   "A" add a reading, "F" finish
001510     03  Bd-Minutes          pic 9(7).
001520     03  Bd-Kva              pic s9(6)v9(4).
001530     03  Bd-Max-Kva          pic s9(6)v9(4).
001540     03  Bd-Incentive-Kva    pic s9(6)v9(4).
001550*
001560 procedure  division using Bd-Link.
001570*==================================
001580*
001590 aa000-Main              section.
001600**********************************
001610*
001620     evaluate Bd-Function
001630         when "A"  perform bb010-Add-Reading
001640         when "F"  perform bb090-Finish
001650     end-evaluate.
001660*
001670 aa000-Exit.  exit section.
001680*
001690 bb010-Add-Reading       section.
001700**********************************
001710*
001720     if       Bd-Kva > Bd-Max-Kva
001730              move Bd-Kva to Bd-Max-Kva.
001740*
001750     move     Bd-Minutes to Wsz-This-Minute.
001760*
001770     if       Wsz-Last-Minute < zero
001780*                    first reading of the run, prime the window
001790              perform bb020-Push-Window
001800                       varying Wsz-Held-Minutes from 1 by 1
001810                       until Wsz-Held-Minutes > 1
001820              move   Wsz-This-Minute to Wsz-Last-Minute
001830              move   Bd-Kva          to Wsz-Held-Kva
001840              go to  bb010-Exit.
001850*
001860     compute  Wsz-Gap-Minutes = Wsz-This-Minute - Wsz-Last-Minute.
001870     if       Wsz-Gap-Minutes > 5
001880              move 5 to Wsz-Held-Minutes
001890     else
001900              move Wsz-Gap-Minutes to Wsz-Held-Minutes
001910     end-if.
001920*
001930*    hold the previous reading's kVA forward, up to 5 grid minutes,
001940*    then fill the remaining minutes up to this reading as a gap.
001950*
001960     perform  bb020-Push-Window
001970              varying Wsz-Fill-Minute from 1 by 1
001980              until Wsz-Fill-Minute > Wsz-Held-Minutes.
001990*
002000     if       Wsz-Gap-Minutes > Wsz-Held-Minutes
002010              perform bb030-Push-Gap
002020                       varying Wsz-Fill-Minute from Wsz-Held-Minutes
002030                       by 1
002040                       until Wsz-Fill-Minute >= Wsz-Gap-Minutes.
002050*
002060     move     Wsz-This-Minute to Wsz-Last-Minute.
002070     move     Bd-Kva          to Wsz-Held-Kva.
002080*
002090 bb010-Exit.  exit section.
002100*
002110 bb020-Push-Window       section.
002120**********************************
002130*
002140*    push the held-forward kVA value into the window, advance the
002150*    circular pointer, maintain the running sum/count of the window.
002160*
002170     perform  bb040-Drop-Oldest.
002180     move     Wsz-Held-Kva  to  Wsz-Win-Kva (Wsz-Win-Ptr).
002190     move     "Y"           to  Wsz-Win-Valid (Wsz-Win-Ptr).
002200     add      Wsz-Held-Kva  to  Wsz-Win-Sum.
002210     add      1             to  Wsz-Win-Valid-Cnt.
002220     perform  bb050-Advance-Ptr.
002230     perform  bb060-Check-Mean.
002240*
002250 bb020-Exit.  exit section.
002260*
002270 bb030-Push-Gap          section.
002280**********************************
002290*
002300*    a grid minute beyond the 5-minute hold - excluded from the mean.
002310*
002320     perform  bb040-Drop-Oldest.
002330     move     zero  to  Wsz-Win-Kva   (Wsz-Win-Ptr).
002340     move     "N"   to  Wsz-Win-Valid (Wsz-Win-Ptr).
002350     perform  bb050-Advance-Ptr.
002360     perform  bb060-Check-Mean.
002370*
002380 bb030-Exit.  exit section.
002390*
002400 bb040-Drop-Oldest       section.
002410**********************************
002420*
002430     if       Wsz-Win-Count = 30
002440              if       Wsz-Win-Is-Valid (Wsz-Win-Ptr)
002450                       subtract Wsz-Win-Kva (Wsz-Win-Ptr)
002460                                from Wsz-Win-Sum
002470                       subtract 1 from Wsz-Win-Valid-Cnt
002480              end-if
002490     else
002500              add      1  to  Wsz-Win-Count.
002510*
002520 bb040-Exit.  exit section.
002530*
002540 bb050-Advance-Ptr       section.
002550**********************************
002560*
002570     add      1  to  Wsz-Win-Ptr.
002580     if       Wsz-Win-Ptr > 30
002590              move 1 to Wsz-Win-Ptr.
002600*
002610 bb050-Exit.  exit section.
002620*
002630 bb060-Check-Mean        section.
002640**********************************
002650*
002660     if       Wsz-Win-Valid-Cnt > zero
002670              compute Wsz-Mean-Now rounded
002680                      = Wsz-Win-Sum / Wsz-Win-Valid-Cnt
002690              if      Wsz-Mean-Now > Bd-Incentive-Kva
002700                      move Wsz-Mean-Now to Bd-Incentive-Kva
002710              end-if
002720     end-if.
002730*
002740 bb060-Exit.  exit section.
002750*
002760 bb090-Finish            section.
002770**********************************
002780*
002790     if       Bd-Max-Kva = zero and Bd-Incentive-Kva = zero
002800              move Bd-Max-Kva to Bd-Incentive-Kva.
002810*
002820 bb090-Exit.  exit section.
002830*
002840 Main-Exit.
002850     exit     program.
