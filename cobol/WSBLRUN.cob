000100*******************************************
000110*                                          *
000120*  Record Definition For Calc Run         *
000130*           Registry File (CALCRUN)        *
000140*     Appended only - last matching rec   *
000150*     for the customer/tariff pair is     *
000160*     used for the idempotency check      *
000170*******************************************
000180*  File size 72 bytes padded to 80 by filler.
000190*
000200* 04/02/26 vbc - Created - header/status shape lifted
000210*                from the check register copybook.
000220* 02/03/26 vbc - Cr-Status widened to x(10) to hold
000230*                "COMPLETED" in full, was x(8), BL-0151.
000240*
000250 01  BL-Calc-Run-Record.
000260     03  Cr-Run-Id            pic 9(6).
000270     03  Cr-Customer-Id       pic 9(6).
000280     03  Cr-Tariff-Version-Id pic 9(6).
000290     03  Cr-Period-Start      pic x(10).
000300     03  Cr-Period-End        pic x(10).
000310     03  Cr-Checksum          pic 9(9).
000320     03  Cr-Status            pic x(10).
000330*                                   always COMPLETED when written
000340     03  Cr-Total-Cost        pic s9(11)v9(4).
000350     03  filler               pic x(8).
000360*
