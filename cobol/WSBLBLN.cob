000100*******************************************
000110*                                          *
000120*  Record Definition For Bill Output      *
000130*           File (BILLOUT)                *
000140*     Bl- detail records in tariff input  *
000150*     order, followed by one Bt- trailer  *
000160*******************************************
000170*  File size 80 bytes, detail and trailer share the slot.
000180*
000190* 04/02/26 vbc - Created - detail/trailer pair lifted from
000200*                the employee history line shape.
000210* 25/02/26 dwp - Widened Bl-Unit-Label from x(4) to x(5) so
000220*                "units" read labels do not truncate, BL-0140.
000230*
000240 01  BL-Bill-Line-Record.
000250     03  Bl-Component-Id     pic x(30).
000260     03  Bl-Units-Used        pic s9(7)v9(4).
000270*                                   rounded 4 dp
000280     03  Bl-Unit-Label        pic x(5).
000290*                                   kWh, kVA, days, unit
000300     03  Bl-Cost              pic s9(9)v9(4).
000310*                                   rounded 4 dp, dollars
000320     03  filler               pic x(21).
000330*
000340 01  BL-Bill-Total-Record.
000350     03  Bt-Total-Cost        pic s9(11)v9(4).
000360*                                   sum of component costs, 4 dp
000370     03  Bt-Currency          pic x(3).
000380*                                   always AUD
000390     03  filler               pic x(62).
000400*
