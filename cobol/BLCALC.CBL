000100 identification          division.
000110*================================
000120*
000130 program-id.         blcalc.
000140*
000150*    Author.             V B Coen FBCS, FIDM, FIDPM, 30/01/1983.
000160*                        For Applewood Computers.
000170*    Installation.       Applewood Computers, Hatfield, Hertfordshire.
000180*    Date-Written.        30/01/1983.
000190*    Date-Compiled.
000200*    Security.           Copyright (C) 1983-2026 & later, Vincent Bryan Coen.
000210*                        Distributed under the GNU General Public License.
000220*                        See the file COPYING for details.
000230*
000240*    Remarks.            Electricity Tariff Billing Calculator - main
000250*                        batch.  Reads the single BILL-PARAMETER control
000260*                        record, loads the TIME-BAND and TARIFF-COMPONENT
000270*                        tables, reads the customer's METER-READING file,
000280*                        buckets usage by time-of-use band (Bltband),
000290*                        derives demand metrics (Bldemnd), prices every
000300*                        tariff component in input order, checks the
000310*                        CALC-RUN registry for a duplicate run (Blchksm),
000320*                        writes the BILLOUT detail/trailer pair and the
000330*                        printed INVREPT invoice.
000340*
000350*    Version.            BLCALC (1.0.00).
000360*
000370*    Called modules.     Bltband, Bldemnd, Blchksm.
000380*
000390*    Calling modules.    None - top level of the Billing extension.
000400*
000410*    Error messages used.
000420*                        None - an absent BILLPARM record or an empty
000430*                        METERRDG file simply yields a zero bill.
000440*
000450* Changes:
000460* 30/01/83 vbc -      Created for the Eastern Board's quarterly tariff
000470*                     re-pricing exercise, first cut - flat rate only.
000480* 18/11/85 vbc -      Added time-of-use band pricing, calling out to the
000490*                     new band assigner rather than a single flat rate.
000500* 06/04/89 vbc -      Tiered rate schedules added to the component table,
000510*                     the Board's new inclining-block domestic tariff.
000520*                     for the demand tariff customers on the pilot.
000530* 23/02/94 dwp - .01  Season filter added - some Boards run a summer and
000540*                     a winter tariff file concurrently, ticket ref lost.
000550* 21/11/98 vbc - Y2K  All date fields carried as full ccyy-mm-dd, no more
000560*                     2-digit year work areas anywhere in the run.
000570* 30/01/99 vbc -      Y2K sign-off, added test cases spanning 29/02/2000.
000580* 09/05/07 ktm -      Rate-unit conversion table driven job replaced with
000590*                     straight unit-string parsing, no more lookup file.
000600* 16/04/24 vbc        Copyright notice update superseding all previous
000610*                     notices.
000620* 19/09/25 vbc - 3.3  Version update, Billing extension split out of the
000630*                     old Maps shell suite into its own Bl- subsystem.
000640* 02/02/26 vbc - 1.0.00 Complete rebuild against the new CALC ENGINE
000650*                     specification - component formula-type codes
000660*                     replace the old hand-coded per-tariff paragraphs.
000670* 09/02/26 dwp -      Calls Bltband/Bldemnd/Blchksm rather than in-line
000680*                     band/demand/checksum logic, ticket BL-0117.
000690* 14/02/26 ktm -      Season filter and tier selection confirmed against
000700*                     the canonical test tariffs, ticket BL-0119.
000710* 20/02/26 vbc -      Loss-factor default of 1.0000 applied when the
000720*                     input field is zero, was defaulting to zero and
000730*                     zeroing every usage charge, ticket BL-0123.
000740* 26/02/26 dwp -      Rate conversion widened to cover $/meter/year as
000750*                     well as $/year, ticket BL-0128.
000760* 05/03/26 vbc -      DAYS floor of 1 enforced, a same-day re-read was
000770*                     producing a zero-day bill, ticket BL-0135.
000780*
000790*
000800*************************************************************************
000810*
000820* Copyright Notice.
000830* ****************
000840*
000850* These files and programs are part of the Applewood Computers Accounting
000860* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000870*
000880* This program is now free software; you can redistribute it and/or modify
000890* it under the terms of the GNU General Public License as published by
000900* the Free Software Foundation; version 3 and later as revised for
000910* personal usage only and that includes for use within a business but
000920* without repackaging or for Resale in any way.
000930*
000940* ACAS is distributed in the hope that it will be useful, but WITHOUT
000950* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
000960* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
000970* for more details.
000980*
000990*************************************************************************
001000*
001010 environment             division.
001020*================================
001030*
001040 configuration           section.
001050 source-computer.        IBM-370.
001060 object-computer.        IBM-370.
001070 special-names.
001080     class Digits is "0" thru "9".
001090     upsi-0 is Bl-Test-Switch.
001100*
001110 input-output            section.
001120 file-control.
001130     select Billparm-File  assign to BILLPARM
001140                            organization is line sequential
001150                            file status is Ws-Billparm-Status.
001160     select Timeband-File  assign to TIMEBAND
001170                            organization is line sequential
001180                            file status is Ws-Timeband-Status.
001190     select Tarifcmp-File  assign to TARIFCMP
001200                            organization is line sequential
001210                            file status is Ws-Tarifcmp-Status.
001220     select Meterrdg-File  assign to METERRDG
001230                            organization is line sequential
001240                            file status is Ws-Meterrdg-Status.
001250     select Billout-File   assign to BILLOUT
001260                            organization is line sequential
001270                            file status is Ws-Billout-Status.
001280     select Invrept-File   assign to INVREPT
001290                            organization is line sequential
001300                            file status is Ws-Invrept-Status.
001310*
001320 data                    division.
001330*================================
001340*
001350 file                    section.
001360*-----------------------
001370*
001380 fd  Billparm-File.
001390     copy "WSBLPRM.cob".
001400*
001410 fd  Timeband-File.
001420     copy "WSBLTBD.cob".
001430*
001440 fd  Tarifcmp-File.
001450     copy "WSBLTCP.cob".
001460*
001470 fd  Meterrdg-File.
001480     copy "WSBLMTR.cob".
001490*
001500 fd  Billout-File.
001510     copy "WSBLBLN.cob".
001520*
001530 fd  Invrept-File.
001540 01  Ir-Print-Line           pic x(132).
001550*
001560 working-storage         section.
001570*-----------------------
001580*
001590 77  Prog-Name           pic x(17) value "BLCALC  (1.0.00)".
001600*
001610*    file status groups, one per file, each with a numeric shadow for
001620*    trace display and the EOF switch the read loop tests.
001630*
001640 01  Ws-File-Statuses.
001650     03  Ws-Billparm-Status  pic xx.
001660     03  Ws-Timeband-Status  pic xx.
001670     03  Ws-Tarifcmp-Status  pic xx.
001680     03  Ws-Meterrdg-Status  pic xx.
001690     03  Ws-Billout-Status   pic xx.
001700     03  Ws-Invrept-Status   pic xx.
001710     03  filler              pic x(4).
001720 01  Ws-File-Statuses-9      redefines Ws-File-Statuses
001730                             pic 9(12).
001740*
001750 01  Ws-Eof-Switches.
001760     03  Ws-Timeband-Eof     pic x       value "N".
001770         88  Ws-Timeband-At-Eof           value "Y".
001780     03  Ws-Tarifcmp-Eof     pic x       value "N".
001790         88  Ws-Tarifcmp-At-Eof           value "Y".
001800     03  Ws-Meterrdg-Eof     pic x       value "N".
001810         88  Ws-Meterrdg-At-Eof           value "Y".
001820     03  Ws-Billparm-Read-Sw pic x       value "N".
001830         88  Ws-Billparm-Was-Read         value "Y".
001840     03  filler              pic x(4).
001850*
001860*    run control-card fields, loaded once from BILLPARM.
001870*
001880 01  Ws-Run-Control.
001890     03  Ws-Customer-Id        pic 9(6).
001900     03  Ws-Tariff-Version-Id  pic 9(6).
001910     03  Ws-Period-Start       pic x(10).
001920     03  Ws-Period-End         pic x(10).
001930     03  filler                pic x(4).
001940*
001950*    the billing period start/end, broken out for the day-number work,
001960*    and the two absolute-day results used for DAYS and the demand
001970*    module's elapsed-minute figure.
001980*
001990 01  Ws-Period-Dates.
002000     03  Ws-Start-Ccyy        pic 9(4).
002010     03  Ws-Start-Mm          pic 99.
002020     03  Ws-Start-Dd          pic 99.
002030     03  Ws-End-Ccyy          pic 9(4).
002040     03  Ws-End-Mm            pic 99.
002050     03  Ws-End-Dd            pic 99.
002060     03  filler               pic x(4).
002070 01  Ws-Start-Abs-Day         pic 9(7)    comp      value zero.
002080 01  Ws-End-Abs-Day           pic 9(7)    comp      value zero.
002090 01  Ws-Days                  pic 9(5)    comp      value zero.
002100 01  Ws-Month-Days            pic 9(2)    comp      value zero.
002110*
002120*    the Time-Band table, loaded in file order and handed straight to
002130*    Bltband each reading - its own copy of the OCCURS DEPENDING ON
002140*    shape declared in Bltband's own linkage.
002150*
002160 01  Ws-Band-Count             pic 9(3)   comp      value zero.
002170 01  Ws-Band-Table.
002180     03  Ws-Tb-Entry           occurs 1 to 200 times
002190                               depending on Ws-Band-Count
002200                               indexed by Ws-Band-Idx.
002210         05  Ws-Tb-Band-Id      pic x(12).
002220         05  Ws-Tb-Days         pic x(21).
002230         05  Ws-Tb-Time-From    pic x(5).
002240         05  Ws-Tb-Time-To      pic x(5).
002250         05  Ws-Tb-Date-From    pic x(10).
002260         05  Ws-Tb-Date-To      pic x(10).
002270         05  filler             pic x(2).
002280*
002290*    the Tariff-Component table, loaded in file order - priced in that
002300*    order too, per TARIFCMP's own ordering rule.
002310*
002320 01  Ws-Tariff-Count           pic 9(3)   comp      value zero.
002330 01  Ws-Tariff-Table.
002340     03  Ws-Tc-Entry           occurs 1 to 50 times
002350                               depending on Ws-Tariff-Count
002360                               indexed by Ws-Tc-Idx.
002370         05  Ws-Tc-Component-Id  pic x(30).
002380         05  Ws-Tc-Applies-To    pic x(20).
002390         05  Ws-Tc-Unit          pic x(15).
002400         05  Ws-Tc-Formula-Type  pic x.
002410         05  Ws-Tc-Loss-Factor   pic s9v9(4).
002420         05  Ws-Tc-Season-From   pic x(10).
002430         05  Ws-Tc-Season-To     pic x(10).
002440         05  Ws-Tc-Tier-Count    pic 9.
002450         05  Ws-Tc-Tier          occurs 5 times.
002460             07  Ws-Tc-Tier-From   pic s9(7)v99.
002470             07  Ws-Tc-Tier-To     pic s9(7)v99.
002480             07  Ws-Tc-Tier-Value  pic s9(5)v9(6).
002490         05  filler              pic x(4).
002500 01  Ws-Tariff-Idx             pic 9(3)   comp      value zero.
002510 01  Ws-Tier-Sub               pic 9      comp      value zero.
002520*
002530*    the in-memory shadow of what went to BILLOUT, walked a second
002540*    time for the printed invoice so the detail/trailer pass does not
002550*    need to re-read the output file.
002560*
002570 01  Ws-Components-Charged     pic 9(3)   comp      value zero.
002580 01  Ws-Bill-Table.
002590     03  Ws-Bt-Entry            occurs 1 to 50 times
002600                                depending on Ws-Components-Charged
002610                                indexed by Ws-Bt-Idx.
002620         05  Ws-Bt-Component-Id  pic x(30).
002630         05  Ws-Bt-Units-Used    pic s9(7)v9(4).
002640         05  Ws-Bt-Unit-Label    pic x(5).
002650         05  Ws-Bt-Cost          pic s9(9)v9(4).
002660         05  filler              pic x(4).
002670*
002680*    control totals for the trailer.
002690*
002700 01  Ws-Control-Totals.
002710     03  Ws-Records-Read       pic 9(7)    comp      value zero.
002720     03  Ws-Records-In-Period  pic 9(7)    comp      value zero.
002730     03  Ws-Total-Usage        pic s9(9)v9(4)         value zero.
002740     03  Ws-Peak-Usage         pic s9(9)v9(4)         value zero.
002750     03  Ws-Shoulder-Usage     pic s9(9)v9(4)         value zero.
002760     03  Ws-Offpeak-Usage      pic s9(9)v9(4)         value zero.
002770     03  Ws-Max-Kva            pic s9(6)v9(4)         value zero.
002780     03  Ws-Incentive-Kva      pic s9(6)v9(4)         value zero.
002790     03  Ws-Total-Cost         pic s9(11)v9(4)        value zero.
002800     03  filler                pic x(4).
002810*
002820*    one reading's parsed date/time, reused each pass of the read loop.
002830*
002840 01  Ws-Reading-Date-Grp.
002850     03  Ws-Rd-Ccyy            pic 9(4).
002860     03  filler                pic x      value "-".
002870     03  Ws-Rd-Mm              pic 99.
002880     03  filler                pic x      value "-".
002890     03  Ws-Rd-Dd              pic 99.
002900 01  Ws-Reading-Date-Grp-X    redefines Ws-Reading-Date-Grp
002910                              pic x(10).
002920 01  Ws-Reading-Time-Grp.
002930     03  Ws-Rd-Hh              pic 99.
002940     03  filler                pic x      value ":".
002950     03  Ws-Rd-Mi              pic 99.
002960 01  Ws-Reading-Time-Grp-X    redefines Ws-Reading-Time-Grp
002970                              pic x(5).
002980 01  Ws-Reading-Abs-Day       pic 9(7)    comp      value zero.
002990*
003000*    per-component pricing work fields, reset each pass of the price
003010*    loop.
003020*
003030 01  Ws-Skip-Component        pic x       value "N".
003040     88  Ws-Component-Is-Skipped          value "Y".
003050 01  Ws-Usage-Value           pic s9(9)v9(4)         value zero.
003060 01  Ws-Rate-Value            pic s9(9)v9(6)         value zero.
003070 01  Ws-Demand-Kva            pic s9(6)v9(4)         value zero.
003080 01  Ws-Component-Cost        pic s9(9)v9(4)         value zero.
003090 01  Ws-Units-Used            pic s9(7)v9(4)         value zero.
003100 01  Ws-Unit-Label            pic x(5).
003110 01  Ws-Loss-Factor-Work      pic s9v9(4)            value zero.
003120*
003130 01  Ws-Is-Cents              pic x       value "N".
003140     88  Ws-Unit-Is-Cents                  value "Y".
003150 01  Ws-Has-Slash             pic x       value "N".
003160     88  Ws-Unit-Has-Slash                 value "Y".
003170 01  Ws-Unit-Suffix           pic x(13).
003180*
003190 01  Wsz-Tier-From            pic s9(7)v99           value zero.
003200 01  Wsz-Tier-To              pic s9(7)v99           value zero.
003210 01  Ws-Tier-Match-Sw         pic x       value "N".
003220     88  Ws-Tier-Matched                   value "Y".
003230*
003240*    manual absolute-day-number work, no intrinsic FUNCTIONs - the
003250*    cumulative-days and days-in-month tables are the same shape as
003260*    Bltband's day-name table, an OCCURS redefine of COMP FILLER.
003270*
003280 01  Wsz-Cum-Days-Tbl.
003290     03  filler                pic 9(3)  comp  value 0.
003300     03  filler                pic 9(3)  comp  value 31.
003310     03  filler                pic 9(3)  comp  value 59.
003320     03  filler                pic 9(3)  comp  value 90.
003330     03  filler                pic 9(3)  comp  value 120.
003340     03  filler                pic 9(3)  comp  value 151.
003350     03  filler                pic 9(3)  comp  value 181.
003360     03  filler                pic 9(3)  comp  value 212.
003370     03  filler                pic 9(3)  comp  value 243.
003380     03  filler                pic 9(3)  comp  value 273.
003390     03  filler                pic 9(3)  comp  value 304.
003400     03  filler                pic 9(3)  comp  value 334.
003410 01  Wsz-Cum-Days             redefines Wsz-Cum-Days-Tbl.
003420     03  Wsz-Cum-Days-Ent      pic 9(3)  comp  occurs 12 times.
003430*
003440 01  Wsz-Days-In-Month-Tbl.
003450     03  filler                pic 9(2)  comp  value 31.
003460     03  filler                pic 9(2)  comp  value 28.
003470     03  filler                pic 9(2)  comp  value 31.
003480     03  filler                pic 9(2)  comp  value 30.
003490     03  filler                pic 9(2)  comp  value 31.
003500     03  filler                pic 9(2)  comp  value 30.
003510     03  filler                pic 9(2)  comp  value 31.
003520     03  filler                pic 9(2)  comp  value 31.
003530     03  filler                pic 9(2)  comp  value 30.
003540     03  filler                pic 9(2)  comp  value 31.
003550     03  filler                pic 9(2)  comp  value 30.
003560     03  filler                pic 9(2)  comp  value 31.
003570 01  Wsz-Days-In-Month        redefines Wsz-Days-In-Month-Tbl.
003580     03  Wsz-Days-In-Month-Ent pic 9(2)  comp  occurs 12 times.
003590*
003600 01  Wsz-Dc-Work.
003610     03  Wsz-Dc-Ccyy           pic 9(4).
003620     03  Wsz-Dc-Mm             pic 9(2).
003630     03  Wsz-Dc-Dd             pic 9(2).
003640     03  Wsz-Dc-Y              pic 9(4)  comp.
003650     03  Wsz-Dc-Leap-Days      pic 9(4)  comp.
003660     03  Wsz-Dc-Result         pic 9(7)  comp.
003670     03  filler                pic x(4).
003680 01  Wsz-Dc-Is-Leap-Sw        pic x       value "N".
003690     88  Wsz-Dc-Is-Leap                    value "Y".
003700 01  Wsz-Dc-Div4              pic 9(4)    comp  value zero.
003710 01  Wsz-Dc-Rem4              pic 9(4)    comp  value zero.
003720 01  Wsz-Dc-Div100            pic 9(4)    comp  value zero.
003730 01  Wsz-Dc-Rem100            pic 9(4)    comp  value zero.
003740 01  Wsz-Dc-Div400            pic 9(4)    comp  value zero.
003750 01  Wsz-Dc-Rem400            pic 9(4)    comp  value zero.
003760*
003770*    run-date stamp for the invoice heading, via CURRENT-DATE as the
003780*    rest of the suite does, not an intrinsic FUNCTION call.
003790*
003800 01  Wse-Date-Block.
003810     03  Wse-Yyyy              pic 9(4).
003820     03  Wse-Mm                pic 99.
003830     03  Wse-Dd                pic 99.
003840     03  filler                pic x(14).
003850 01  Ws-Run-Date-Disp.
003860     03  Ws-Rdd-Dd             pic 99.
003870     03  filler                pic x      value "/".
003880     03  Ws-Rdd-Mm             pic 99.
003890     03  filler                pic x      value "/".
003900     03  Ws-Rdd-Yy             pic 99.
003910 01  Ws-Run-Date-Disp-X       redefines Ws-Run-Date-Disp
003920                              pic x(8).
003930*
003940*    linkage-mirroring work areas for the three CALLed subprograms.
003950*
003960 01  Ws-Tba-Link.
003970     03  Ws-Tba-Date-Ccyy      pic 9(4).
003980     03  Ws-Tba-Date-Mm        pic 99.
003990     03  Ws-Tba-Date-Dd        pic 99.
004000     03  Ws-Tba-Time-Hhmm      pic x(5).
004010     03  Ws-Tba-Band-Count     pic 9(3)  comp.
004020     03  Ws-Tba-Band-Id        pic x(12).
004030     03  filler                pic x(4).
004040*
004050 01  Ws-Bd-Link.
004060     03  Ws-Bd-Function         pic x.
004070     03  Ws-Bd-Minutes          pic 9(7).
004080     03  Ws-Bd-Kva              pic s9(6)v9(4).
004090     03  Ws-Bd-Max-Kva          pic s9(6)v9(4).
004100     03  Ws-Bd-Incentive-Kva    pic s9(6)v9(4).
004110     03  filler                 pic x(4).
004120*
004130 01  Ws-Bc-Link.
004140     03  Ws-Bc-Function         pic x.
004150     03  Ws-Bc-Customer-Id      pic 9(6).
004160     03  Ws-Bc-Tariff-Version-Id pic 9(6).
004170     03  Ws-Bc-Period-Start     pic x(10).
004180     03  Ws-Bc-Period-End       pic x(10).
004190     03  Ws-Bc-Timestamp        pic x(16).
004200     03  Ws-Bc-Kwh-Used         pic s9(6)v9(4).
004210     03  Ws-Bc-Total-Cost       pic s9(11)v9(4).
004220     03  Ws-Bc-Dup-Found        pic x.
004230     03  filler                 pic x(4).
004240*
004250*    the six print lines the invoice is built from, each padded with
004260*    FILLER to the full 132-column INVREPT width.
004270*
004280 01  Ws-Hdg1-Line.
004290     03  filler                pic x      value space.
004300     03  Ws-H1-Prog            pic x(17).
004310     03  filler                pic x(4)   value spaces.
004320     03  Ws-H1-Title           pic x(40)  value
004330         "ELECTRICITY TARIFF BILLING - INVOICE".
004340     03  filler                pic x(20)  value spaces.
004350     03  Ws-H1-Run-Lbl         pic x(9)   value "Run Date:".
004360     03  Ws-H1-Run-Date        pic x(8).
004370     03  filler                pic x(33)  value spaces.
004380*
004390 01  Ws-Hdg2-Line.
004400     03  filler                pic x      value space.
004410     03  Ws-H2-Cust-Lbl        pic x(13)  value "Customer No:".
004420     03  Ws-H2-Customer        pic 9(6).
004430     03  filler                pic x(4)   value spaces.
004440     03  Ws-H2-Per-Lbl         pic x(8)   value "Period:".
004450     03  Ws-H2-Per-Start       pic x(10).
004460     03  filler                pic x(3)   value " to".
004470     03  Ws-H2-Per-End         pic x(10).
004480     03  filler                pic x(77)  value spaces.
004490*
004500 01  Ws-Hdg3-Line.
004510     03  filler                pic x      value space.
004520     03  Ws-H3-Component       pic x(30)  value "COMPONENT".
004530     03  Ws-H3-Units           pic x(14)  value "  UNITS USED".
004540     03  Ws-H3-Unit            pic x(7)   value "UNIT".
004550     03  Ws-H3-Cost            pic x(14)  value "   COST $".
004560     03  filler                pic x(66)  value spaces.
004570*
004580 01  Ws-Detail-Line.
004590     03  filler                pic x      value space.
004600     03  Ws-Dt-Component       pic x(30).
004610     03  Ws-Dt-Units           pic z(6)9.9999.
004620     03  filler                pic x(3)   value spaces.
004630     03  Ws-Dt-Unit            pic x(5).
004640     03  filler                pic x(2)   value spaces.
004650     03  Ws-Dt-Cost            pic z(8)9.99-.
004660     03  filler                pic x(66)  value spaces.
004670*
004680 01  Ws-Trailer-Line1.
004690     03  filler                pic x      value space.
004700     03  Ws-Tr-Count-Lbl       pic x(22)  value "Components charged:".
004710     03  Ws-Tr-Count           pic zzz9.
004720     03  filler                pic x(105) value spaces.
004730*
004740 01  Ws-Trailer-Line2.
004750     03  filler                pic x      value space.
004760     03  Ws-Tr-Peak-Lbl        pic x(6)   value "Peak:".
004770     03  Ws-Tr-Peak            pic z(6)9.9999.
004780     03  filler                pic x(2)   value spaces.
004790     03  Ws-Tr-Shd-Lbl         pic x(10)  value "Shoulder:".
004800     03  Ws-Tr-Shoulder        pic z(6)9.9999.
004810     03  filler                pic x(2)   value spaces.
004820     03  Ws-Tr-Off-Lbl         pic x(10)  value "Off-peak:".
004830     03  Ws-Tr-Offpeak         pic z(6)9.9999.
004840     03  filler                pic x(2)   value spaces.
004850     03  Ws-Tr-Tot-Lbl         pic x(7)   value "Total:".
004860     03  Ws-Tr-Total-Usage     pic z(6)9.9999.
004870     03  filler                pic x(44)  value spaces.
004880*
004890 01  Ws-Trailer-Line3.
004900     03  filler                pic x      value space.
004910     03  Ws-Tr-Kva-Lbl         pic x(10)  value "Max kVA:".
004920     03  Ws-Tr-Max-Kva         pic z(6)9.9999.
004930     03  filler                pic x(109) value spaces.
004940*
004950 01  Ws-Trailer-Line4.
004960     03  filler                pic x      value space.
004970     03  Ws-Tr-Total-Lbl       pic x(12)  value "TOTAL AUD:".
004980     03  Ws-Tr-Total-Cost      pic z(10)9.99-.
004990     03  filler                pic x(104) value spaces.
005000*
005010 linkage                 section.
005020*-----------------------
005030*
005040*    Blcalc is top level - no Using, nothing passed in from a caller.
005050*
005060 procedure  division.
005070*=====================
005080*
005090 aa000-Main              section.
005100**********************************
005110*
005120     perform  aa010-Open-Files.
005130     perform  aa015-Read-Control-Card.
005140*
005150     perform  aa020-Load-Time-Bands
005160              until    Ws-Timeband-At-Eof.
005170     perform  aa030-Load-Tariff-Components
005180              until    Ws-Tarifcmp-At-Eof.
005190*
005200     perform  aa050-Compute-Days.
005210*
005220     move     "A"            to  Ws-Bc-Function.
005230     move     Ws-Customer-Id to  Ws-Bc-Customer-Id.
005240     move     Ws-Tariff-Version-Id to Ws-Bc-Tariff-Version-Id.
005250     move     zero           to  Ws-Bd-Max-Kva Ws-Bd-Incentive-Kva.
005260*
005270     perform  aa040-Read-Meter-Readings
005280              until    Ws-Meterrdg-At-Eof.
005290*
005300     perform  aa045-Finish-Demand-Metrics.
005310*
005320     perform  aa060-Price-Components
005330              varying  Ws-Tariff-Idx from 1 by 1
005340              until    Ws-Tariff-Idx > Ws-Tariff-Count.
005350*
005360     perform  aa070-Check-Run-Registry.
005370     perform  aa080-Write-Bill-Total.
005380     perform  aa090-Print-Invoice.
005390     perform  aa099-Close-Files.
005400*
005410     stop     run.
005420*
005430 aa000-Exit.  exit section.
005440*
005450 aa010-Open-Files        section.
005460**********************************
005470*
005480     open     input  Billparm-File
005490                      Timeband-File
005500                      Tarifcmp-File
005510                      Meterrdg-File.
005520     open     output Billout-File
005530                      Invrept-File.
005540*
005550 aa010-Exit.  exit section.
005560*
005570 aa015-Read-Control-Card section.
005580**********************************
005590*
005600     read     Billparm-File
005610         at end
005620              go to aa015-Exit
005630     end-read.
005640*
005650     move     "Y"                    to  Ws-Billparm-Read-Sw.
005660     move     Bp-Customer-Id         to  Ws-Customer-Id.
005670     move     Bp-Tariff-Version-Id   to  Ws-Tariff-Version-Id.
005680     move     Bp-Period-Start        to  Ws-Period-Start.
005690     move     Bp-Period-End          to  Ws-Period-End.
005700*
005710     move     Ws-Period-Start (1:4)  to  Ws-Start-Ccyy.
005720     move     Ws-Period-Start (6:2)  to  Ws-Start-Mm.
005730     move     Ws-Period-Start (9:2)  to  Ws-Start-Dd.
005740     move     Ws-Period-End   (1:4)  to  Ws-End-Ccyy.
005750     move     Ws-Period-End   (6:2)  to  Ws-End-Mm.
005760     move     Ws-Period-End   (9:2)  to  Ws-End-Dd.
005770*
005780 aa015-Exit.  exit section.
005790*
005800 aa020-Load-Time-Bands   section.
005810**********************************
005820*
005830     read     Timeband-File
005840         at end
005850              move "Y" to Ws-Timeband-Eof
005860              go to aa020-Exit
005870     end-read.
005880*
005890     add      1  to  Ws-Band-Count.
005900     move     Tb-Band-Id     to  Ws-Tb-Band-Id    (Ws-Band-Count).
005910     move     Tb-Days        to  Ws-Tb-Days       (Ws-Band-Count).
005920     move     Tb-Time-From   to  Ws-Tb-Time-From  (Ws-Band-Count).
005930     move     Tb-Time-To     to  Ws-Tb-Time-To    (Ws-Band-Count).
005940     move     Tb-Date-From   to  Ws-Tb-Date-From  (Ws-Band-Count).
005950     move     Tb-Date-To     to  Ws-Tb-Date-To    (Ws-Band-Count).
005960*
005970 aa020-Exit.  exit section.
005980*
005990 aa030-Load-Tariff-Components section.
006000**********************************
006010*
006020     read     Tarifcmp-File
006030         at end
006040              move "Y" to Ws-Tarifcmp-Eof
006050              go to aa030-Exit
006060     end-read.
006070*
006080     add      1  to  Ws-Tariff-Count.
006090     move     Tc-Component-Id   to  Ws-Tc-Component-Id (Ws-Tariff-Count).
006100     move     Tc-Applies-To     to  Ws-Tc-Applies-To    (Ws-Tariff-Count).
006110     move     Tc-Unit           to  Ws-Tc-Unit          (Ws-Tariff-Count).
006120     move     Tc-Formula-Type   to  Ws-Tc-Formula-Type  (Ws-Tariff-Count).
006130     move     Tc-Loss-Factor    to  Ws-Tc-Loss-Factor   (Ws-Tariff-Count).
006140     move     Tc-Season-From    to  Ws-Tc-Season-From   (Ws-Tariff-Count).
006150     move     Tc-Season-To      to  Ws-Tc-Season-To     (Ws-Tariff-Count).
006160     move     Tc-Tier-Count     to  Ws-Tc-Tier-Count    (Ws-Tariff-Count).
006170*
006180     perform  aa031-Copy-Tiers
006190              varying  Ws-Tier-Sub from 1 by 1
006200              until    Ws-Tier-Sub > 5.
006210*
006220 aa030-Exit.  exit section.
006230*
006240 aa031-Copy-Tiers        section.
006250**********************************
006260*
006270     move     Tc-Tier-From  (Ws-Tier-Sub)
006280              to Ws-Tc-Tier-From  (Ws-Tariff-Count Ws-Tier-Sub).
006290     move     Tc-Tier-To    (Ws-Tier-Sub)
006300              to Ws-Tc-Tier-To    (Ws-Tariff-Count Ws-Tier-Sub).
006310     move     Tc-Tier-Value (Ws-Tier-Sub)
006320              to Ws-Tc-Tier-Value (Ws-Tariff-Count Ws-Tier-Sub).
006330*
006340 aa031-Exit.  exit section.
006350*
006360 aa040-Read-Meter-Readings section.
006370**********************************
006380*
006390     read     Meterrdg-File
006400         at end
006410              move "Y" to Ws-Meterrdg-Eof
006420              go to aa040-Exit
006430     end-read.
006440*
006450     add      1  to  Ws-Records-Read.
006460*
006470     if       Mr-Customer-Id  not =  Ws-Customer-Id
006480              go to aa040-Exit.
006490*
006500     move     Mr-Timestamp (1:10) to Ws-Reading-Date-Grp-X.
006510     move     Mr-Timestamp (12:5) to Ws-Reading-Time-Grp-X.
006520*
006530     if       Ws-Reading-Date-Grp-X  <  Ws-Period-Start
006540              or Ws-Reading-Date-Grp-X >= Ws-Period-End
006550              go to aa040-Exit.
006560*
006570     add      1             to  Ws-Records-In-Period.
006580     add      Mr-Kwh-Used   to  Ws-Total-Usage.
006590*
006600     move     Ws-Rd-Ccyy    to  Ws-Tba-Date-Ccyy.
006610     move     Ws-Rd-Mm      to  Ws-Tba-Date-Mm.
006620     move     Ws-Rd-Dd      to  Ws-Tba-Date-Dd.
006630     move     Ws-Reading-Time-Grp-X  to  Ws-Tba-Time-Hhmm.
006640     move     Ws-Band-Count to  Ws-Tba-Band-Count.
006650     call     "BLTBAND"     using Ws-Tba-Link Ws-Band-Table.
006660*
006670     perform  aa041-Bucket-Usage.
006680*
006690     if       Mr-Kva > Ws-Max-Kva
006700              move Mr-Kva to Ws-Max-Kva.
006710*
006720     move     Ws-Rd-Ccyy    to  Wsz-Dc-Ccyy.
006730     move     Ws-Rd-Mm      to  Wsz-Dc-Mm.
006740     move     Ws-Rd-Dd      to  Wsz-Dc-Dd.
006750     perform  zz500-Calc-Absolute-Day.
006760     move     Wsz-Dc-Result to Ws-Reading-Abs-Day.
006770*
006780     compute  Ws-Bd-Minutes = ((Ws-Reading-Abs-Day - Ws-Start-Abs-Day)
006790                                * 1440)
006800                             + (Ws-Rd-Hh * 60) + Ws-Rd-Mi.
006810     move     "A"           to  Ws-Bd-Function.
006820     move     Mr-Kva        to  Ws-Bd-Kva.
006830     call     "BLDEMND"     using Ws-Bd-Link.
006840*
006850     move     Mr-Timestamp  to  Ws-Bc-Timestamp.
006860     move     Mr-Kwh-Used   to  Ws-Bc-Kwh-Used.
006870     call     "BLCHKSM"     using Ws-Bc-Link.
006880*
006890 aa040-Exit.  exit section.
006900*
006910 aa041-Bucket-Usage      section.
006920**********************************
006930*
006940*  peak tokens are a closed set of four literals, each tested as a
006950*  leading-characters match on Tba-Band-Id, per BUSINESS RULES Section 1 -
006960*  off_peak never matches, it begins "off_" not any of the four.
006970*
006980     if       Ws-Tba-Band-Id (1:4)  = "peak"
006990              or Ws-Tba-Band-Id (1:10) = "usage_peak"
007000              or Ws-Tba-Band-Id (1:11) = "retail_peak"
007010              or Ws-Tba-Band-Id (1:12) = "network_peak"
007020              add Mr-Kwh-Used to Ws-Peak-Usage
007030     else
007040     if       Ws-Tba-Band-Id (1:8)  = "shoulder"
007050              add Mr-Kwh-Used to Ws-Shoulder-Usage
007060     else
007070              add Mr-Kwh-Used to Ws-Offpeak-Usage
007080     end-if.
007090*
007100 aa041-Exit.  exit section.
007110*
007120 aa045-Finish-Demand-Metrics section.
007130**********************************
007140*
007150     move     "F"  to  Ws-Bd-Function.
007160     call     "BLDEMND"  using Ws-Bd-Link.
007170     move     Ws-Bd-Max-Kva       to  Ws-Max-Kva.
007180     move     Ws-Bd-Incentive-Kva to  Ws-Incentive-Kva.
007190*
007200 aa045-Exit.  exit section.
007210*
007220 aa050-Compute-Days      section.
007230**********************************
007240*
007250     move     Ws-Start-Ccyy to Wsz-Dc-Ccyy.
007260     move     Ws-Start-Mm   to Wsz-Dc-Mm.
007270     move     Ws-Start-Dd   to Wsz-Dc-Dd.
007280     perform  zz500-Calc-Absolute-Day.
007290     move     Wsz-Dc-Result to Ws-Start-Abs-Day.
007300*
007310     move     Ws-End-Ccyy   to Wsz-Dc-Ccyy.
007320     move     Ws-End-Mm     to Wsz-Dc-Mm.
007330     move     Ws-End-Dd     to Wsz-Dc-Dd.
007340     perform  zz500-Calc-Absolute-Day.
007350     move     Wsz-Dc-Result to Ws-End-Abs-Day.
007360*
007370     compute  Ws-Days = Ws-End-Abs-Day - Ws-Start-Abs-Day.
007380     if       Ws-Days < 1
007390              move 1 to Ws-Days.
007400*
007410 aa050-Exit.  exit section.
007420*
007430 aa060-Price-Components  section.
007440**********************************
007450*
007460     move     "N"  to  Ws-Skip-Component.
007470     perform  bb100-Season-Filter.
007480     if       Ws-Component-Is-Skipped
007490              go to aa060-Exit.
007500*
007510     perform  bb200-Select-Tier.
007520     perform  bb300-Convert-Rate.
007530     perform  bb400-Evaluate-Formula.
007540     if       Ws-Component-Is-Skipped
007550              go to aa060-Exit.
007560*
007570     add      1  to  Ws-Components-Charged.
007580     add      Ws-Component-Cost  to  Ws-Total-Cost.
007590     perform  aa065-Write-Bill-Line.
007600*
007610 aa060-Exit.  exit section.
007620*
007630 aa065-Write-Bill-Line   section.
007640**********************************
007650*
007660     move     spaces             to  BL-Bill-Line-Record.
007670     move     Ws-Tc-Component-Id (Ws-Tariff-Idx) to Bl-Component-Id.
007680     move     Ws-Units-Used      to  Bl-Units-Used.
007690     move     Ws-Unit-Label      to  Bl-Unit-Label.
007700     move     Ws-Component-Cost  to  Bl-Cost.
007710     write    BL-Bill-Line-Record.
007720*
007730*    Ws-Components-Charged was already stepped on by Aa060 before this
007740*    paragraph was called - it is the slot this component belongs in.
007750*
007760     move     Ws-Tc-Component-Id (Ws-Tariff-Idx)
007770              to Ws-Bt-Component-Id (Ws-Components-Charged).
007780     move     Ws-Units-Used      to  Ws-Bt-Units-Used (Ws-Components-Charged).
007790     move     Ws-Unit-Label      to  Ws-Bt-Unit-Label (Ws-Components-Charged).
007800     move     Ws-Component-Cost  to  Ws-Bt-Cost       (Ws-Components-Charged).
007810*
007820 aa065-Exit.  exit section.
007830*
007840 aa070-Check-Run-Registry section.
007850**********************************
007860*
007870     move     "F"                   to  Ws-Bc-Function.
007880     move     Ws-Customer-Id        to  Ws-Bc-Customer-Id.
007890     move     Ws-Tariff-Version-Id  to  Ws-Bc-Tariff-Version-Id.
007900     move     Ws-Period-Start       to  Ws-Bc-Period-Start.
007910     move     Ws-Period-End         to  Ws-Bc-Period-End.
007920     move     Ws-Total-Cost         to  Ws-Bc-Total-Cost.
007930     call     "BLCHKSM"  using Ws-Bc-Link.
007940*
007950 aa070-Exit.  exit section.
007960*
007970 aa080-Write-Bill-Total  section.
007980**********************************
007990*
008000     move     spaces         to  BL-Bill-Total-Record.
008010     move     Ws-Total-Cost  to  Bt-Total-Cost.
008020     move     "AUD"          to  Bt-Currency.
008030     write    BL-Bill-Total-Record.
008040*
008050 aa080-Exit.  exit section.
008060*
008070 aa090-Print-Invoice     section.
008080**********************************
008090*
008100     perform  aa091-Print-Heading.
008110     perform  aa092-Print-Detail
008120              varying  Ws-Bt-Idx from 1 by 1
008130              until    Ws-Bt-Idx > Ws-Components-Charged.
008140     perform  aa093-Print-Trailer.
008150*
008160 aa090-Exit.  exit section.
008170*
008180 aa091-Print-Heading     section.
008190**********************************
008200*
008210     move     current-date   to  Wse-Date-Block.
008220     move     Wse-Dd         to  Ws-Rdd-Dd.
008230     move     Wse-Mm         to  Ws-Rdd-Mm.
008240     move     Wse-Yyyy (3:2) to  Ws-Rdd-Yy.
008250*
008260     move     Prog-Name      to  Ws-H1-Prog.
008270     move     Ws-Run-Date-Disp-X to Ws-H1-Run-Date.
008280     write    Ir-Print-Line  from  Ws-Hdg1-Line.
008290*
008300     move     Ws-Customer-Id to  Ws-H2-Customer.
008310     move     Ws-Period-Start to Ws-H2-Per-Start.
008320     move     Ws-Period-End   to Ws-H2-Per-End.
008330     write    Ir-Print-Line  from  Ws-Hdg2-Line.
008340*
008350     write    Ir-Print-Line  from  Ws-Hdg3-Line.
008360*
008370 aa091-Exit.  exit section.
008380*
008390 aa092-Print-Detail      section.
008400**********************************
008410*
008420     move     spaces                 to  Ws-Detail-Line.
008430     move     Ws-Bt-Component-Id (Ws-Bt-Idx) to Ws-Dt-Component.
008440     move     Ws-Bt-Units-Used    (Ws-Bt-Idx) to Ws-Dt-Units.
008450     move     Ws-Bt-Unit-Label    (Ws-Bt-Idx) to Ws-Dt-Unit.
008460     move     Ws-Bt-Cost          (Ws-Bt-Idx) to Ws-Dt-Cost.
008470     write    Ir-Print-Line  from  Ws-Detail-Line.
008480*
008490 aa092-Exit.  exit section.
008500*
008510 aa093-Print-Trailer     section.
008520**********************************
008530*
008540     move     Ws-Components-Charged to Ws-Tr-Count.
008550     write    Ir-Print-Line  from  Ws-Trailer-Line1.
008560*
008570     move     Ws-Peak-Usage     to  Ws-Tr-Peak.
008580     move     Ws-Shoulder-Usage to  Ws-Tr-Shoulder.
008590     move     Ws-Offpeak-Usage  to  Ws-Tr-Offpeak.
008600     move     Ws-Total-Usage    to  Ws-Tr-Total-Usage.
008610     write    Ir-Print-Line  from  Ws-Trailer-Line2.
008620*
008630     move     Ws-Max-Kva        to  Ws-Tr-Max-Kva.
008640     write    Ir-Print-Line  from  Ws-Trailer-Line3.
008650*
008660     move     Ws-Total-Cost     to  Ws-Tr-Total-Cost.
008670     write    Ir-Print-Line  from  Ws-Trailer-Line4.
008680*
008690 aa093-Exit.  exit section.
008700*
008710 aa099-Close-Files       section.
008720**********************************
008730*
008740     close    Billparm-File
008750              Timeband-File
008760              Tarifcmp-File
008770              Meterrdg-File
008780              Billout-File
008790              Invrept-File.
008800*
008810 aa099-Exit.  exit section.
008820*
008830 bb100-Season-Filter     section.
008840**********************************
008850*
008860     if       Ws-Tc-Season-From (Ws-Tariff-Idx) not = spaces
008870              and Ws-Period-End < Ws-Tc-Season-From (Ws-Tariff-Idx)
008880              move "Y" to Ws-Skip-Component.
008890*
008900     if       Ws-Tc-Season-To (Ws-Tariff-Idx) not = spaces
008910              and Ws-Period-Start > Ws-Tc-Season-To (Ws-Tariff-Idx)
008920              move "Y" to Ws-Skip-Component.
008930*
008940 bb100-Exit.  exit section.
008950*
008960 bb200-Select-Tier       section.
008970**********************************
008980*
008990     evaluate Ws-Tc-Applies-To (Ws-Tariff-Idx)
009000         when "USAGE_PEAK"
009010              move  Ws-Peak-Usage      to  Ws-Usage-Value
009020         when "USAGE_OFFPEAK"
009030              move  Ws-Offpeak-Usage   to  Ws-Usage-Value
009040         when "USAGE_SHOULDER"
009050              move  Ws-Shoulder-Usage  to  Ws-Usage-Value
009060         when "USAGE_TOTAL"
009070              move  Ws-Total-Usage     to  Ws-Usage-Value
009080         when "DEMAND"
009090              move  Ws-Max-Kva         to  Ws-Usage-Value
009100         when "INCENTIVE_DEMAND"
009110              move  Ws-Incentive-Kva   to  Ws-Usage-Value
009120         when other
009130              move  zero               to  Ws-Usage-Value
009140     end-evaluate.
009150*
009160     if       Ws-Tc-Tier-Count (Ws-Tariff-Idx) = zero
009170              move zero to Ws-Rate-Value
009180              go to bb200-Exit.
009190*
009200     if       Ws-Tc-Tier-Count (Ws-Tariff-Idx) = 1
009210              move Ws-Tc-Tier-Value (Ws-Tariff-Idx 1) to Ws-Rate-Value
009220              go to bb200-Exit.
009230*
009240*    pre-seed with the last tier's value, the fallback if none match.
009250*
009260     move     "N"  to  Ws-Tier-Match-Sw.
009270     move     Ws-Tc-Tier-Value (Ws-Tariff-Idx Ws-Tc-Tier-Count (Ws-Tariff-Idx))
009280              to Ws-Rate-Value.
009290     perform  bb210-Scan-Tiers
009300              varying  Ws-Tier-Sub from 1 by 1
009310              until    Ws-Tier-Sub > Ws-Tc-Tier-Count (Ws-Tariff-Idx)
009320              or       Ws-Tier-Matched.
009330*
009340 bb200-Exit.  exit section.
009350*
009360 bb210-Scan-Tiers        section.
009370**********************************
009380*
009390     move     Ws-Tc-Tier-From (Ws-Tariff-Idx Ws-Tier-Sub) to Wsz-Tier-From.
009400     move     Ws-Tc-Tier-To   (Ws-Tariff-Idx Ws-Tier-Sub) to Wsz-Tier-To.
009410*
009420     evaluate true
009430         when Wsz-Tier-From = -1
009440              and (Wsz-Tier-To = -1 or Ws-Usage-Value <= Wsz-Tier-To)
009450              move Ws-Tc-Tier-Value (Ws-Tariff-Idx Ws-Tier-Sub)
009460                   to Ws-Rate-Value
009470              move "Y" to Ws-Tier-Match-Sw
009480         when Wsz-Tier-From not = -1 and Wsz-Tier-To = -1
009490              and Ws-Usage-Value >= Wsz-Tier-From
009500              move Ws-Tc-Tier-Value (Ws-Tariff-Idx Ws-Tier-Sub)
009510                   to Ws-Rate-Value
009520              move "Y" to Ws-Tier-Match-Sw
009530         when Wsz-Tier-From not = -1 and Wsz-Tier-To not = -1
009540              and Ws-Usage-Value >= Wsz-Tier-From
009550              and Ws-Usage-Value <  Wsz-Tier-To
009560              move Ws-Tc-Tier-Value (Ws-Tariff-Idx Ws-Tier-Sub)
009570                   to Ws-Rate-Value
009580              move "Y" to Ws-Tier-Match-Sw
009590     end-evaluate.
009600*
009610 bb210-Exit.  exit section.
009620*
009630 bb300-Convert-Rate      section.
009640**********************************
009650*
009660     move     "N"  to  Ws-Is-Cents.
009670     move     "N"  to  Ws-Has-Slash.
009680     move     spaces to Ws-Unit-Suffix.
009690*
009700     if       Ws-Tc-Unit (Ws-Tariff-Idx) (1:2) = "c/"
009710              move "Y" to Ws-Is-Cents
009720              compute Ws-Rate-Value = Ws-Rate-Value / 100.
009730*
009740     if       Ws-Tc-Unit (Ws-Tariff-Idx) (2:1) = "/"
009750              move "Y" to Ws-Has-Slash
009760              move Ws-Tc-Unit (Ws-Tariff-Idx) (3:13) to Ws-Unit-Suffix.
009770*
009780     if       not Ws-Unit-Has-Slash
009790              go to bb300-Exit.
009800*
009810     evaluate true
009820         when Ws-Unit-Suffix (1:3) = "day"
009830              continue
009840         when Ws-Unit-Suffix (1:3) = "kWh"
009850              continue
009860         when Ws-Unit-Suffix (1:7) = "kVA/Mth"
009870              or Ws-Unit-Suffix (1:5) = "month"
009880              perform zz510-Days-In-Month
009890              compute Ws-Rate-Value rounded
009900                      = Ws-Rate-Value * Ws-Days / Ws-Month-Days
009910         when Ws-Unit-Suffix (1:4) = "year"
009920              or Ws-Unit-Suffix (1:10) = "meter/year"
009930              compute Ws-Rate-Value rounded
009940                      = Ws-Rate-Value * Ws-Days / 365
009950         when other
009960              continue
009970     end-evaluate.
009980*
009990 bb300-Exit.  exit section.
010000*
010010 bb400-Evaluate-Formula  section.
010020**********************************
010030*
010040     move     Ws-Tc-Loss-Factor (Ws-Tariff-Idx) to Ws-Loss-Factor-Work.
010050     if       Ws-Loss-Factor-Work = zero
010060              move 1.0 to Ws-Loss-Factor-Work.
010070*
010080     evaluate Ws-Tc-Formula-Type (Ws-Tariff-Idx)
010090         when "U"
010100              compute Ws-Component-Cost rounded
010110                      = Ws-Rate-Value * Ws-Usage-Value * Ws-Loss-Factor-Work
010120              move  Ws-Usage-Value to  Ws-Units-Used
010130              move  "kWh"          to  Ws-Unit-Label
010140         when "D"
010150              compute Ws-Component-Cost rounded
010160                      = Ws-Rate-Value * Ws-Days
010170              move  Ws-Days        to  Ws-Units-Used
010180              move  "days"         to  Ws-Unit-Label
010190         when "M"
010200              if    Ws-Tc-Applies-To (Ws-Tariff-Idx) = "INCENTIVE_DEMAND"
010210                    move Ws-Incentive-Kva to Ws-Demand-Kva
010220              else
010230                    move Ws-Max-Kva       to Ws-Demand-Kva
010240              end-if
010250              compute Ws-Component-Cost rounded
010260                      = Ws-Rate-Value * Ws-Demand-Kva
010270              move  Ws-Demand-Kva  to  Ws-Units-Used
010280              move  "kVA"          to  Ws-Unit-Label
010290         when "F"
010300              move  Ws-Rate-Value  to  Ws-Component-Cost
010310              move  Ws-Days        to  Ws-Units-Used
010320              move  "days"         to  Ws-Unit-Label
010330         when other
010340              move  "Y"            to  Ws-Skip-Component
010350     end-evaluate.
010360*
010370 bb400-Exit.  exit section.
010380*
010390 zz500-Calc-Absolute-Day section.
010400**********************************
010410*
010420*  manual Julian-style absolute-day number - no intrinsic FUNCTIONs, per
010430*  house rule; same table-as-COMP-redefine technique as Bltband's day
010440*  names.
010450*
010460     perform  zz520-Check-Leap-Year.
010470*
010480     compute  Wsz-Dc-Y = Wsz-Dc-Ccyy - 1.
010490     divide   Wsz-Dc-Y by 4   giving Wsz-Dc-Div4.
010500     divide   Wsz-Dc-Y by 100 giving Wsz-Dc-Div100.
010510     divide   Wsz-Dc-Y by 400 giving Wsz-Dc-Div400.
010520     compute  Wsz-Dc-Leap-Days = Wsz-Dc-Div4 - Wsz-Dc-Div100 + Wsz-Dc-Div400.
010530*
010540     compute  Wsz-Dc-Result = (Wsz-Dc-Ccyy * 365) + Wsz-Dc-Leap-Days
010550                             + Wsz-Cum-Days-Ent (Wsz-Dc-Mm) + Wsz-Dc-Dd.
010560*
010570     if       Wsz-Dc-Mm > 2 and Wsz-Dc-Is-Leap
010580              add 1 to Wsz-Dc-Result.
010590*
010600 zz500-Exit.  exit section.
010610*
010620 zz510-Days-In-Month     section.
010630**********************************
010640*
010650     move     Ws-Start-Ccyy  to  Wsz-Dc-Ccyy.
010660     perform  zz520-Check-Leap-Year.
010670     move     Wsz-Days-In-Month-Ent (Ws-Start-Mm) to Ws-Month-Days.
010680     if       Ws-Start-Mm = 2 and Wsz-Dc-Is-Leap
010690              move 29 to Ws-Month-Days.
010700*
010710 zz510-Exit.  exit section.
010720*
010730 zz520-Check-Leap-Year   section.
010740**********************************
010750*
010760     move     "N"  to  Wsz-Dc-Is-Leap-Sw.
010770     divide   Wsz-Dc-Ccyy by 4   giving Wsz-Dc-Div4   remainder Wsz-Dc-Rem4.
010780     if       Wsz-Dc-Rem4 = zero
010790              divide Wsz-Dc-Ccyy by 100 giving Wsz-Dc-Div100
010800                     remainder Wsz-Dc-Rem100
010810              if     Wsz-Dc-Rem100 not = zero
010820                     move "Y" to Wsz-Dc-Is-Leap-Sw
010830              else
010840                     divide Wsz-Dc-Ccyy by 400 giving Wsz-Dc-Div400
010850                            remainder Wsz-Dc-Rem400
010860                     if     Wsz-Dc-Rem400 = zero
010870                            move "Y" to Wsz-Dc-Is-Leap-Sw
010880                     end-if
010890              end-if
010900     end-if.
010910*
010920 zz520-Exit.  exit section.
010930*
010940 Main-Exit.
010950     stop     run.
